000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** LAYOUT DE SALIDA: NOMBRE DE ARCHIVO + TRAMA EDI **
000140*OBJET*** UN REGISTRO POR MENSAJE CODECO GENERADO         **
000150*OBJET*****************************************************
000160*------------------------------------------------------------*
000170*    100  10/02/26 DPL FO9001  VERSION INICIAL                *   FO9001  
000180*------------------------------------------------------------*
000190 01  REG-EDIOUT.
000200     02  OUT-NOMBRE-ARCHIVO       PIC X(60).
000210     02  OUT-CONTENIDO-EDI        PIC X(511).
000220     02  FILLER                   PIC X(01).

