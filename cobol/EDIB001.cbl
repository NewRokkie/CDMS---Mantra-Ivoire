000100************************************************************************
000110***   * FO9001 10/02/26 DPL RQV ARMADO DEL LOTE EDI CODECO DE PORTON   *
000120***   * FO9001 12/02/26 DPL     SE RETIRA LA MODALIDAD ONLINE, EN LOTE  *
000130***   * FO9014 02/03/26 RQV     WIDEN DE CAMPOS FECHA (Y2K PATIO)      *
000140************************************************************************
000150*IDAPL*EDI
000160*OBJET*****************************************************************
000170*OBJET*** OPERACION ARMARLOTECODECO                                  **
000180*OBJET*** RUTINA PRINCIPAL DEL LOTE: LEE MOVIMIENTOS DE PORTON,       **
000190*OBJET*** VALIDA CAMPOS OBLIGATORIOS, LINKEA A EDIB002/EDIB003 PARA   **
000200*OBJET*** ARMAR EL MENSAJE CODECO Y EL NOMBRE DE ARCHIVO, Y EMITE     **
000210*OBJET*** LOS ARCHIVOS DE SALIDA Y DE RECHAZOS                       **
000220*OBJET*****************************************************************
000230*=======================*
000240 IDENTIFICATION DIVISION.
000250*=======================*
000260 PROGRAM-ID.    EDIB001.
000270 AUTHOR.        D. PASCUAL LASTRA.
000280 INSTALLATION.  MANTRA DEPOSITO ABIDJAN - BUS DE SERVICIOS EDI.
000290 DATE-WRITTEN.  12/06/95.
000300 DATE-COMPILED.
000310 SECURITY.      CONFIDENCIAL - USO INTERNO MANTRA.
000320*------------------------------------------------------------*
000330*                     H I S T O R I A L                      *
000340*------------------------------------------------------------*
000350*    12/06/95 DPL FO9001  VERSION INICIAL DEL LOTE CODECO     *   FO9001  
000360*    03/07/95 DPL FO9001  AGREGADO DE RECHAZOS POR CAMPO      *   FO9001  
000370*             FALTANTE Y RESUMEN DE CONTROL FIN DE CORRIDA    *
000380*    21/11/95 MQT FO9003  CORRECCION REF EQR SOLO PARA ONEY   *   FO9003  
000390*    14/02/96 MQT FO9003  UBICACION POR DEFECTO CIABJ         *   FO9003  
000400*    08/05/97 RQV FO9006  DETALLE UBICACION PIL/ONEY          *   FO9006  
000410*    19/09/98 RQV FO9011  Y2K - NORMALIZACION FECHA/HORA      *   FO9011  
000420*             OPERACION DE 6 U 8 DIGITOS (CAMBIO DE SIGLO)    *
000430*    04/01/99 RQV FO9011  Y2K - RUN-CCYY A 4 POSICIONES EN    *   FO9011  
000440*             ARCHIVO DE CORRIDA, SE DEJA DE USAR AA          *
000450*    26/06/01 MQT FO9013  FILE STATUS EN TODOS LOS SELECT     *   FO9013  
000460*    15/03/04 DPL FO9015  CONTADOR DE RECHAZADOS EN COMP      *   FO9015  
000470*    09/08/08 RQV FO9018  SE ACEPTA UUID EN LOCATION-CODE Y   *   FO9018  
000480*             SE REEMPLAZA POR CIABJ POR DEFECTO              *
000490*    17/01/13 MQT FO9021  AJUSTE COLUMNA OPERATOR-ID/YARD-ID  *   FO9021  
000500*    10/02/26 DPL FO9001  SE DA DE BAJA LA TRANSACCION ONLINE *   FO9001  
000510*             DE ARMADO DE MENSAJES Y SE REARMA TODO EL FLUJO  *
000520*             COMO LOTE CONTRA ARCHIVOS                       *
000530*    12/02/26 DPL FO9001  RUNSTAMP DE CONTROL PARA QUE EL LOTE *  FO9001  
000540*             SEA DETERMINISTICO (REEMPLAZA AL RELOJ DEL OS)  *
000550*    02/03/26 RQV FO9014  VER HISTORIAL EN COPY EDIWMOV        *  FO9014  
000560*------------------------------------------------------------*
000570*====================*
000580 ENVIRONMENT DIVISION.
000590*====================*
000600 CONFIGURATION SECTION.
000610*---------------------*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS  CLASE-ALFABETICA  IS 'A' THRU 'Z'
000650     UPSI-0 ON STATUS IS UPSI-0-ON
000660         OFF STATUS IS UPSI-0-OFF.
000670*---------------------*
000680 INPUT-OUTPUT SECTION.
000690*---------------------*
000700 FILE-CONTROL.
000710     SELECT  MOVIMIENTOS-FILE    ASSIGN TO  MOVIMTOS
000720             ORGANIZATION        IS LINE SEQUENTIAL
000730             FILE STATUS         IS WS-FS-MOVIMIENTOS.
000740     SELECT  RUNSTAMP-FILE       ASSIGN TO  RUNSTAMP
000750             ORGANIZATION        IS LINE SEQUENTIAL
000760             FILE STATUS         IS WS-FS-RUNSTAMP.
000770     SELECT  EDIOUT-FILE         ASSIGN TO  EDIOUT
000780             ORGANIZATION        IS LINE SEQUENTIAL
000790             FILE STATUS         IS WS-FS-EDIOUT.
000800     SELECT  REJECTS-FILE        ASSIGN TO  REJECTS
000810             ORGANIZATION        IS LINE SEQUENTIAL
000820             FILE STATUS         IS WS-FS-REJECTS.
000830*=============*
000840 DATA DIVISION.
000850*=============*
000860 FILE SECTION.
000870*-------------*
000880 FD  MOVIMIENTOS-FILE
000890     LABEL RECORDS ARE STANDARD.
000900     COPY EDIWMOV  REPLACING  REG-EDIMOV  BY  FD-REG-EDIMOV.
000910*-------------*
000920 FD  RUNSTAMP-FILE
000930     LABEL RECORDS ARE STANDARD.
000940     COPY EDIWRUN  REPLACING  REG-EDIRUN  BY  FD-REG-EDIRUN.
000950*-------------*
000960 FD  EDIOUT-FILE
000970     LABEL RECORDS ARE STANDARD.
000980     COPY EDIWOUT  REPLACING  REG-EDIOUT  BY  FD-REG-EDIOUT.
000990*-------------*
001000 FD  REJECTS-FILE
001010     LABEL RECORDS ARE STANDARD.
001020     COPY EDIWREJ  REPLACING  REG-EDIREJ  BY  FD-REG-EDIREJ.
001030*=======================*
001040 WORKING-STORAGE SECTION.
001050*=======================*
001055*--- CONSTANTES DEL LOTE, LIMITES DE TABLAS Y LAZOS ---------------*
001056 77  WS-MAX-ARCHIVOS         PIC 9(02)  COMP VALUE 4.
001057 77  WS-MAX-CONTADORES       PIC 9(02)  COMP VALUE 3.
001058 77  WS-LARGO-PREFIJO-RECH   PIC 9(03)  COMP VALUE 26.
001060 01  WE-ESPECIALES.
001070     02  WS-FIN-ARCHIVO          PIC X(01)  VALUE 'N'.
001075         88  FIN-ARCHIVO             VALUE 'S'.
001080     02  WS-PUNTERO-LISTA        PIC 9(03)  COMP VALUE 1.
001090     02  WS-IND-PRIMERO          PIC X(01)  VALUE 'S'.
001095         88  PRIMER-CAMPO-FALTANTE   VALUE 'S'.
001100     02  WS-INDICE-CAMPO-OBLIG   PIC 9(02)  COMP VALUE ZEROS.
001110     02  WS-CAMPOS-FALTANTES     PIC 9(02)  COMP VALUE ZEROS.
001115         88  CAMPOS-OK               VALUE ZEROS.
001120     02  WS-SUB-ARCHIVO          PIC 9(02)  COMP VALUE ZEROS.
001125     02  WS-SUB-CONTADOR         PIC 9(02)  COMP VALUE ZEROS.
001130     02  FILLER                  PIC X(01)  VALUE SPACES.
001135*--- CONTADORES EDITADOS DEL RESUMEN FIN DE CORRIDA, CON VISTA   *
001136*--- DE TABLA PARA EL DISPLAY EN 0900-TERMINAR-RUTINA ------------*
001140 01  WE-CONTADORES-ED.
001141     02  WS-CONT-LEIDOS-ED       PIC Z(06)9.
001142     02  WS-CONT-GENERA-ED       PIC Z(06)9.
001143     02  WS-CONT-RECHAZ-ED       PIC Z(06)9.
001144     02  FILLER                  PIC X(01)  VALUE SPACES.
001145 01  FILLER  REDEFINES  WE-CONTADORES-ED.
001146     02  WS-CONT-TABLA-ED  OCCURS  3  TIMES     PIC Z(06)9.
001147     02  FILLER                  PIC X(01).
001148*--- ETIQUETAS DEL RESUMEN FIN DE CORRIDA, EN EL MISMO ORDEN     *
001149*--- QUE WS-CONT-TABLA-ED (LEIDOS/GENERADOS/RECHAZADOS) ----------*
001150 01  WT02-TABLA-ETIQUETAS.
001151     02  FILLER  PIC X(30)  VALUE 'RECORDS READ......: '.
001152     02  FILLER  PIC X(30)  VALUE 'MESSAGES GENERATED.: '.
001153     02  FILLER  PIC X(30)  VALUE 'RECORDS REJECTED...: '.
001154 01  FILLER  REDEFINES  WT02-TABLA-ETIQUETAS.
001155     02  WT02-ETIQUETA  OCCURS  3  TIMES        PIC X(30).
001170*--- ESTADOS DE LOS 4 SELECT, SE RECORREN AL CERRAR LOS ARCHIVOS -*
001180 01  WE-ESTADOS-ARCHIVO.
001190     02  WS-FS-MOVIMIENTOS       PIC X(02)  VALUE '00'.
001200     02  WS-FS-RUNSTAMP          PIC X(02)  VALUE '00'.
001210     02  WS-FS-EDIOUT            PIC X(02)  VALUE '00'.
001220     02  WS-FS-REJECTS           PIC X(02)  VALUE '00'.
001230     02  FILLER                  PIC X(01)  VALUE SPACES.
001240 01  FILLER  REDEFINES  WE-ESTADOS-ARCHIVO.
001250     02  WS-FS-TABLA  OCCURS  4  TIMES        PIC X(02).
001260     02  FILLER                  PIC X(01).
001270*--- CONTADORES DE CORRIDA, CON VISTA DE TABLA PARA CUADRAR EL   *
001280*--- TOTAL LEIDOS = GENERADOS + RECHAZADOS EN TERMINAR-RUTINA    *
001290 01  WE-CONTADORES.
001300     02  WS-CONT-LEIDOS          PIC 9(07)  COMP VALUE ZEROS.
001310     02  WS-CONT-GENERADOS       PIC 9(07)  COMP VALUE ZEROS.
001320     02  WS-CONT-RECHAZADOS      PIC 9(07)  COMP VALUE ZEROS.
001330     02  FILLER                  PIC X(01)  VALUE SPACES.
001340 01  FILLER  REDEFINES  WE-CONTADORES.
001350     02  WS-CONT-TABLA  OCCURS  3  TIMES      PIC 9(07)  COMP.
001360     02  FILLER                  PIC X(01).
001370*--- AREA DE TRABAJO DEL MOVIMIENTO (SE BAJA DE LA FD) --------*
001380     COPY EDIWMOV.
001390*--- AREA DE TRABAJO DE LA FECHA/HORA DE CORRIDA ---------------*
001400     COPY EDIWRUN.
001410*--- AREA DE TRABAJO DEL REGISTRO DE SALIDA --------------------*
001420     COPY EDIWOUT.
001430*--- AREA DE TRABAJO DEL REGISTRO DE RECHAZO --------------------*
001440     COPY EDIWREJ.
001450*--- TABLA DE NOMBRES DE CAMPOS OBLIGATORIOS --------------------*
001460     COPY EDIWMSG.
001470*------------------------------------------------------------*
001480 PROCEDURE DIVISION.
001490*------------------------------------------------------------*
001500     PERFORM  0100-INICIAR-RUTINA THRU 0100-INICIAR-RUTINA-EXIT.
001510     PERFORM  0200-PROCESAR-RUTINA UNTIL FIN-ARCHIVO.
001520     PERFORM  0900-TERMINAR-RUTINA.
001530*----------------*
001540 0100-INICIAR-RUTINA.
001550*----------------*
001560     OPEN  INPUT   MOVIMIENTOS-FILE
001570           INPUT   RUNSTAMP-FILE
001580           OUTPUT  EDIOUT-FILE
001590           OUTPUT  REJECTS-FILE.
001600     IF WS-FS-MOVIMIENTOS NOT = '00'
001610        DISPLAY 'EDIB001 - ERROR AL ABRIR MOVIMTOS - FS='
001620                WS-FS-MOVIMIENTOS
001630        MOVE 'S'             TO WS-FIN-ARCHIVO
001640        GO TO 0100-INICIAR-RUTINA-EXIT
001650     END-IF.
001660*--- LEEMOS EL REGISTRO DE CONTROL UNA UNICA VEZ ---------------*
001670     READ  RUNSTAMP-FILE  INTO  REG-EDIRUN
001680        AT END
001690           DISPLAY 'EDIB001 - RUNSTAMP VACIO - SE ABORTA'
001700           MOVE 'S'          TO WS-FIN-ARCHIVO
001710     END-READ.
001720     GO TO 0100-INICIAR-RUTINA-EXIT.
001730*---------------------*
001740 0100-INICIAR-RUTINA-EXIT.
001750*---------------------*
001760     EXIT.
001770*----------------*
001780 0200-PROCESAR-RUTINA.
001790*----------------*
001800     PERFORM  0210-LEER-MOVIMIENTO.
001810     IF FIN-ARCHIVO
001820        GO TO 0200-PROCESAR-RUTINA-EXIT
001830     END-IF.
001840     ADD  1                   TO WS-CONT-LEIDOS.
001850     PERFORM  0300-VALIDAR-MOVIMIENTO
001860           THRU 0300-VALIDAR-MOVIMIENTO-EXIT.
001870     IF NOT CAMPOS-OK
001880        PERFORM  0400-ESCRIBIR-RECHAZO
001890     ELSE
001900        PERFORM  0500-GENERAR-MENSAJE
001910     END-IF.
001920*---------------------*
001930 0200-PROCESAR-RUTINA-EXIT.
001940*---------------------*
001950     EXIT.
001960*-------------------*
001970 0210-LEER-MOVIMIENTO.
001980*-------------------*
001990     READ  MOVIMIENTOS-FILE  INTO  REG-EDIMOV
002000        AT END
002010           MOVE 'S'             TO WS-FIN-ARCHIVO
002020     END-READ.
002030*----------------------*
002040 0300-VALIDAR-MOVIMIENTO.
002050*----------------------*
002060     MOVE ZEROS                 TO WS-CAMPOS-FALTANTES.
002070     MOVE WS-LARGO-PREFIJO-RECH TO WS-PUNTERO-LISTA.
002080     MOVE 'S'                   TO WS-IND-PRIMERO.
002090     MOVE SPACES                TO REJ-MENSAJE-ERROR.
002100     MOVE 'Missing required fields: '
002110                                 TO REJ-MENSAJE-ERROR.
002120     IF MOV-SENDER = SPACES
002130        MOVE  1                 TO WS-INDICE-CAMPO-OBLIG
002140        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002150     END-IF.
002160     IF MOV-RECEIVER = SPACES
002170        MOVE  2                 TO WS-INDICE-CAMPO-OBLIG
002180        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002190     END-IF.
002200     IF MOV-CODIGO-EMPRESA = SPACES
002210        MOVE  3                 TO WS-INDICE-CAMPO-OBLIG
002220        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002230     END-IF.
002240     IF MOV-CLIENTE = SPACES
002250        MOVE  4                 TO WS-INDICE-CAMPO-OBLIG
002260        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002270     END-IF.
002280     IF MOV-NUMERO-CONTENEDOR = SPACES
002290        MOVE  5                 TO WS-INDICE-CAMPO-OBLIG
002300        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002310     END-IF.
002320     IF MOV-TAMANO-CONTENEDOR = SPACES
002330        MOVE  6                 TO WS-INDICE-CAMPO-OBLIG
002340        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002350     END-IF.
002360     IF MOV-TIPO-CONTENEDOR = SPACES
002370        MOVE  7                 TO WS-INDICE-CAMPO-OBLIG
002380        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002390     END-IF.
002400     IF MOV-EMPRESA-TRANSPORTE = SPACES
002410        MOVE  8                 TO WS-INDICE-CAMPO-OBLIG
002420        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002430     END-IF.
002440     IF MOV-NUMERO-VEHICULO = SPACES
002450        MOVE  9                 TO WS-INDICE-CAMPO-OBLIG
002460        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002470     END-IF.
002480     IF MOV-TIPO-OPERACION = SPACES
002490        MOVE 10                 TO WS-INDICE-CAMPO-OBLIG
002500        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002510     END-IF.
002520     IF MOV-FECHA-OPERACION = SPACES
002530        MOVE 11                 TO WS-INDICE-CAMPO-OBLIG
002540        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002550     END-IF.
002560     IF MOV-HORA-OPERACION = SPACES
002570        MOVE 12                 TO WS-INDICE-CAMPO-OBLIG
002580        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002590     END-IF.
002600     IF MOV-CODIGO-UBICACION = SPACES
002610        MOVE 13                 TO WS-INDICE-CAMPO-OBLIG
002620        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002630     END-IF.
002640     IF MOV-DETALLE-UBICACION = SPACES
002650        MOVE 14                 TO WS-INDICE-CAMPO-OBLIG
002660        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002670     END-IF.
002680     IF MOV-NOMBRE-OPERADOR = SPACES
002690        MOVE 15                 TO WS-INDICE-CAMPO-OBLIG
002700        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002710     END-IF.
002720     IF MOV-ID-OPERADOR = SPACES
002730        MOVE 16                 TO WS-INDICE-CAMPO-OBLIG
002740        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002750     END-IF.
002760     IF MOV-ID-PATIO = SPACES
002770        MOVE 17                 TO WS-INDICE-CAMPO-OBLIG
002780        PERFORM 0310-AGREGAR-CAMPO-FALTANTE
002790     END-IF.
002800     GO TO 0300-VALIDAR-MOVIMIENTO-EXIT.
002810*---------------------------*
002820 0310-AGREGAR-CAMPO-FALTANTE.
002830*---------------------------*
002840     ADD  1                     TO WS-CAMPOS-FALTANTES.
002850     IF NOT PRIMER-CAMPO-FALTANTE
002860        STRING ', '             DELIMITED BY SIZE
002870               INTO REJ-MENSAJE-ERROR
002880               WITH POINTER WS-PUNTERO-LISTA
002890        END-STRING
002900     END-IF.
002910     STRING WT01-NOM-CAMPO (WS-INDICE-CAMPO-OBLIG)
002920                               DELIMITED BY SPACE
002930               INTO REJ-MENSAJE-ERROR
002940               WITH POINTER WS-PUNTERO-LISTA
002950     END-STRING.
002960     MOVE 'N'                   TO WS-IND-PRIMERO.
002970*-------------------------*
002980 0300-VALIDAR-MOVIMIENTO-EXIT.
002990*-------------------------*
003000     EXIT.
003010*----------------------------*
003020 0400-ESCRIBIR-RECHAZO.
003030*----------------------------*
003040     MOVE MOV-NUMERO-CONTENEDOR  TO REJ-NUMERO-CONTENEDOR.
003050     WRITE  FD-REG-EDIREJ        FROM REG-EDIREJ.
003060     ADD  1                      TO WS-CONT-RECHAZADOS.
003070*-------------------*
003080 0500-GENERAR-MENSAJE.
003090*-------------------*
003100     CALL 'EDIB002'  USING  REG-EDIMOV
003110                             REG-EDIRUN
003120                             OUT-CONTENIDO-EDI.
003130     CALL 'EDIB003'  USING  REG-EDIMOV
003140                             OUT-NOMBRE-ARCHIVO.
003150     WRITE  FD-REG-EDIOUT        FROM REG-EDIOUT.
003160     ADD  1                      TO WS-CONT-GENERADOS.
003170*----------------*
003180 0900-TERMINAR-RUTINA.
003190*----------------*
003200     CLOSE  MOVIMIENTOS-FILE  RUNSTAMP-FILE
003210            EDIOUT-FILE       REJECTS-FILE.
003220     PERFORM  0910-VERIFICAR-CIERRES
003230              VARYING WS-SUB-ARCHIVO FROM 1 BY 1
003240              UNTIL WS-SUB-ARCHIVO > WS-MAX-ARCHIVOS.
003250     MOVE WS-CONT-LEIDOS         TO WS-CONT-LEIDOS-ED.
003260     MOVE WS-CONT-GENERADOS      TO WS-CONT-GENERA-ED.
003270     MOVE WS-CONT-RECHAZADOS     TO WS-CONT-RECHAZ-ED.
003280     PERFORM  0920-MOSTRAR-CONTADOR
003290              VARYING WS-SUB-CONTADOR FROM 1 BY 1
003300              UNTIL WS-SUB-CONTADOR > WS-MAX-CONTADORES.
003310*--- CUADRE DE CONTROL: LEIDOS DEBE SER GENERADOS + RECHAZADOS --*
003320     IF WS-CONT-TABLA (1) NOT =
003330        WS-CONT-TABLA (2) + WS-CONT-TABLA (3)
003340        DISPLAY 'EDIB001 - ADVERTENCIA: EL TOTAL LEIDO NO '
003350                'CUADRA CONTRA GENERADOS + RECHAZADOS'
003360     END-IF.
003370     GOBACK.
003380*----------------------*
003390 0910-VERIFICAR-CIERRES.
003400*----------------------*
003410     IF WS-FS-TABLA (WS-SUB-ARCHIVO) NOT = '00'
003420        DISPLAY 'EDIB001 - FILE STATUS ANORMAL AL CERRAR No.'
003430                WS-SUB-ARCHIVO ' FS=' WS-FS-TABLA (WS-SUB-ARCHIVO)
003440     END-IF.
003450*--------------------*
003460 0920-MOSTRAR-CONTADOR.
003470*--------------------*
003480     DISPLAY 'EDIB001 - ' WT02-ETIQUETA (WS-SUB-CONTADOR)
003490             WS-CONT-TABLA-ED (WS-SUB-CONTADOR).

