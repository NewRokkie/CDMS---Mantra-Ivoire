000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** TABLA DE EQUIVALENCIA TIPO DE CONTENEDOR -> COD **
000140*OBJET*** EDIFACT (SEGMENTO EQD, CUALIFICADOR 102), SE    **
000150*OBJET*** RECORRE CON SEARCH SOBRE TABLA INDEXADA, MISMO  **
000160*OBJET*** ESQUEMA QUE LAS DEMAS TABLAS DE EQUIVALENCIA    **
000170*OBJET*****************************************************
000180*------------------------------------------------------------*
000190*    100  10/02/26 DPL FO9001  VERSION INICIAL                *   FO9001  
000200*------------------------------------------------------------*
000210 01  WT02-TABLA-TEQUIPO.
000220     02  FILLER                  PIC X(12)  VALUE 'DRY       EM'.
000230     02  FILLER                  PIC X(12)  VALUE 'EMPTY     EM'.
000240     02  FILLER                  PIC X(12)  VALUE 'FULL      FL'.
000250     02  FILLER                  PIC X(12)  VALUE 'REEFER    RE'.
000260     02  FILLER                  PIC X(12)  VALUE 'TANK      TK'.
000270     02  FILLER                  PIC X(12)  VALUE 'FLAT_RACK FR'.
000280     02  FILLER                  PIC X(12)  VALUE 'OPEN_TOP  OT'.
000290 01  FILLER  REDEFINES  WT02-TABLA-TEQUIPO.
000300     02  TB-TEQ-ENTRADA  OCCURS   7  TIMES
000310                         INDEXED  BY  W2.
000320         04  TB-TEQ-PALABRA      PIC X(10).
000330         04  TB-TEQ-CODIGO       PIC X(02).

