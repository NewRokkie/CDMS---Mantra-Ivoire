000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** LAYOUT DE RECHAZOS: CONTENEDOR + MOTIVO         **
000140*OBJET*** UN REGISTRO POR MOVIMIENTO RECHAZADO            **
000150*OBJET*****************************************************
000160*------------------------------------------------------------*
000170*    100  10/02/26 DPL FO9001  VERSION INICIAL                *   FO9001  
000180*------------------------------------------------------------*
000190 01  REG-EDIREJ.
000200     02  REJ-NUMERO-CONTENEDOR    PIC X(11).
000210     02  REJ-MENSAJE-ERROR        PIC X(199).
000220     02  FILLER                   PIC X(01).

