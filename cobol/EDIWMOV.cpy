000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** LAYOUT DEL MOVIMIENTO DE PORTON (GATE_IN/OUT)   **
000140*OBJET*** UN REGISTRO POR OPERACION DE PATIO              **
000150*OBJET*****************************************************
000160*------------------------------------------------------------*
000170*    100  10/02/26 DPL FO9001  VERSION INICIAL - LAYOUT DEL   *    FO9001 
000180*         ARCHIVO DE ENTRADA DE MOVIMIENTOS DEL LOTE BATCH    *
000190*    105  18/02/26 DPL FO9001  SE AGREGAN CAMPOS DE AVERIA   *    FO9001  
000200*    110  02/03/26 RQV FO9014  Y2K: WIDEN DE CAMPOS FECHA    *    FO9014  
000210*------------------------------------------------------------*
000220 01  REG-EDIMOV.
000230*--- DATOS DE ENLACE EDI (SENDER/RECEIVER/DEPOSITO) ----------*
000240     02  MOV-SENDER              PIC X(17).
000250     02  MOV-RECEIVER             PIC X(17).
000260     02  MOV-CODIGO-EMPRESA       PIC X(17).
000270     02  MOV-CLIENTE              PIC X(17).
000280*--- IDENTIFICACION DEL CONTENEDOR ---------------------------*
000290     02  MOV-NUMERO-CONTENEDOR    PIC X(11).
000300     02  MOV-TAMANO-CONTENEDOR    PIC X(04).
000310     02  MOV-TIPO-CONTENEDOR      PIC X(10).
000320*--- TRANSPORTE (INFORMATIVO, NO SE EMITE EN EL EDI) ---------*
000330     02  MOV-EMPRESA-TRANSPORTE   PIC X(30).
000340     02  MOV-NUMERO-VEHICULO      PIC X(15).
000350*--- OPERACION DE PORTON --------------------------------------*
000360     02  MOV-TIPO-OPERACION       PIC X(08).
000370     02  MOV-FECHA-OPERACION      PIC X(08).
000380     02  MOV-HORA-OPERACION       PIC X(06).
000390*--- REFERENCIAS OPCIONALES -----------------------------------*
000400     02  MOV-REFERENCIA-BOOKING   PIC X(17).
000410     02  MOV-REFERENCIA-EQUIPO    PIC X(17).
000420*--- UBICACION EN EL DEPOSITO -----------------------------------*
000430     02  MOV-CODIGO-UBICACION     PIC X(36).
000440     02  MOV-DETALLE-UBICACION    PIC X(17).
000450*--- OPERADOR DE PORTON Y PATIO (INFORMATIVO) -------------------*
000460     02  MOV-NOMBRE-OPERADOR      PIC X(30).
000470     02  MOV-ID-OPERADOR          PIC X(10).
000480     02  MOV-ID-PATIO             PIC X(10).
000490*--- AVERIA (INFORMATIVO, NO SE EMITE EN EL EDI) ----------------*
000500     02  MOV-AVERIA-REPORTADA     PIC X(01).
000510     02  MOV-AVERIA-TIPO          PIC X(20).
000520     02  MOV-AVERIA-DESCRIPCION   PIC X(60).
000530     02  MOV-AVERIA-EVALUADO-POR  PIC X(30).
000540     02  MOV-AVERIA-EVALUADO-EN   PIC X(14).
000550*--- RESERVA PARA FUTURA EXPANSION (FO9014) ----------------------*
000560     02  FILLER                   PIC X(08).

