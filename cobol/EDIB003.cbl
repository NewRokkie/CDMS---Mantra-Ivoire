000100************************************************************************
000110***   * FO9001 12/06/95 DPL     ARMADO DEL NOMBRE DE ARCHIVO EDI       *
000120***   * FO9011 19/09/98 RQV     Y2K - FECHA DE 6 U 8 DIGITOS           *
000130************************************************************************
000140*IDAPL*EDI
000150*OBJET*****************************************************************
000160*OBJET*** OPERACION ARMARNOMBREARCHIVOCODECO                          **
000170*OBJET*** RUTINA LINKEADA POR EDIB001: A PARTIR DEL MOVIMIENTO DE      **
000180*OBJET*** PORTON ARMA EL NOMBRE DEL ARCHIVO DE SALIDA EDIOUT, CON LA   **
000190*OBJET*** FECHA/HORA DE OPERACION NORMALIZADAS A 8 Y 6 POSICIONES      **
000200*OBJET*****************************************************************
000210*=======================*
000220 IDENTIFICATION DIVISION.
000230*=======================*
000240 PROGRAM-ID.    EDIB003.
000250 AUTHOR.        D. PASCUAL LASTRA.
000260 INSTALLATION.  MANTRA DEPOSITO ABIDJAN - BUS DE SERVICIOS EDI.
000270 DATE-WRITTEN.  12/06/95.
000280 DATE-COMPILED.
000290 SECURITY.      CONFIDENCIAL - USO INTERNO MANTRA.
000300*------------------------------------------------------------*
000310*                     H I S T O R I A L                      *
000320*------------------------------------------------------------*
000330*    12/06/95 DPL FO9001  VERSION INICIAL - NOMBRE DE ARCHIVO  *  FO9001  
000340*             CODECO_SENDER_FECHAHORA_CONTENEDOR_OPERACION     *
000350*    03/07/95 DPL FO9001  SENDER POR DEFECTO COMPANY-CODE      *  FO9001  
000360*             CUANDO EL MOVIMIENTO NO TRAE SENDER               *
000370*    14/02/96 MQT FO9003  RECORTE DE BLANCOS AL ARMAR EL       *  FO9003  
000380*             SEGMENTO DE SENDER DEL NOMBRE                    *
000390*    19/09/98 RQV FO9011  Y2K - OPERATION-DATE DE 6 U 8        *  FO9011  
000400*             DIGITOS (CON O SIN GUIONES) SE NORMALIZA A       *
000410*             8 POSICIONES AAAAMMDD                            *
000420*    04/01/99 RQV FO9011  Y2K - SI LA FECHA LLEGA CON MENOS    *  FO9011  
000430*             DE 6 DIGITOS SE RELLENA A IZQUIERDA CON CEROS    *
000440*    26/06/01 MQT FO9013  OPERATION-TIME CON DOS PUNTOS SE     *  FO9013  
000450*             LIMPIA IGUAL QUE LA FECHA                        *
000460*    15/03/04 DPL FO9015  HORA DE MENOS DE 6 DIGITOS SE        *  FO9015  
000470*             COMPLETA A DERECHA CON CEROS (HHMM -> HHMM00)    *
000480*    10/02/26 DPL FO9001  SE PASA A RUTINA LINKEADA DESDE EL   *  FO9001  
000490*             LOTE EDIB001 (ANTES ERA PARTE DE LA TRANSACCION ONLINE) *
000500*------------------------------------------------------------*
000510*====================*
000520 ENVIRONMENT DIVISION.
000530*====================*
000540 CONFIGURATION SECTION.
000550*---------------------*
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON STATUS IS UPSI-0-ON
000590         OFF STATUS IS UPSI-0-OFF.
000600*=============*
000610 DATA DIVISION.
000620*=============*
000630 WORKING-STORAGE SECTION.
000640*=======================*
000645*--- CONSTANTES DEL LOTE, ANCHO DE FECHA/HORA CRUDAS --------------*
000646 77  WS-MAX-DIG-FECHA        PIC 9(02)  COMP VALUE 8.
000647 77  WS-MAX-DIG-HORA         PIC 9(02)  COMP VALUE 6.
000650 01  WE-ESPECIALES.
000660     02  WS-SUB                  PIC 9(02)  COMP VALUE ZEROS.
000670     02  WS-LARGO-FECHA          PIC 9(02)  COMP VALUE ZEROS.
000672         88  FECHA-AUSENTE           VALUE ZERO.
000680     02  WS-LARGO-HORA           PIC 9(02)  COMP VALUE ZEROS.
000682         88  HORA-AUSENTE            VALUE ZERO.
000690     02  WS-PTR-ARCHIVO          PIC 9(03)  COMP VALUE 1.
000695     02  FILLER                  PIC X(01)  VALUE SPACES.
000700*--- SENDER A USAR EN EL NOMBRE: SENDER, SI NO COMPANY-CODE ------*
000710 01  WE-SENDER-ARCHIVO.
000720     02  WS-SENDER-ARCHIVO       PIC X(17)  VALUE SPACES.
000725     02  FILLER                  PIC X(01)  VALUE SPACES.
000730*--- FECHA DE OPERACION CRUDA, CON VISTA POR CARACTER ------------*
000740 01  WE-FECHA-CRUDA.
000750     02  WS-FECHA-CRUDA          PIC X(08)  VALUE SPACES.
000755     02  FILLER                  PIC X(01)  VALUE SPACES.
000760 01  FILLER  REDEFINES  WE-FECHA-CRUDA.
000770     02  WS-FECHA-CAR  OCCURS  8  TIMES      PIC X(01).
000775     02  FILLER                  PIC X(01).
000780*--- HORA DE OPERACION CRUDA, CON VISTA POR CARACTER -------------*
000790 01  WE-HORA-CRUDA.
000800     02  WS-HORA-CRUDA           PIC X(06)  VALUE SPACES.
000805     02  FILLER                  PIC X(01)  VALUE SPACES.
000810 01  FILLER  REDEFINES  WE-HORA-CRUDA.
000820     02  WS-HORA-CAR  OCCURS  6  TIMES       PIC X(01).
000825     02  FILLER                  PIC X(01).
000830*--- FECHA Y HORA YA SIN GUIONES/DOS PUNTOS NI BLANCOS ------------*
000840 01  WE-FECHA-HORA-LIMPIA.
000850     02  WS-FECHA-LIMPIA         PIC X(08)  VALUE SPACES.
000860     02  WS-HORA-LIMPIA          PIC X(06)  VALUE SPACES.
000870     02  WS-HORA-TEMP            PIC X(12)  VALUE SPACES.
000875     02  FILLER                  PIC X(01)  VALUE SPACES.
000880*--- FECHA NORMALIZADA A AAAAMMDD, CON VISTA NUMERICA PARA EL    *
000890*--- RELLENO A IZQUIERDA CON CEROS (CASO MENOS DE 6 DIGITOS) -----*
000900 01  WE-FECHA-GATE.
000910     02  WS-FECHA-GATE           PIC X(08)  VALUE SPACES.
000915     02  FILLER                  PIC X(01)  VALUE SPACES.
000920 01  FILLER  REDEFINES  WE-FECHA-GATE.
000930     02  WS-FECHA-GATE-NUM       PIC 9(08).
000935     02  FILLER                  PIC X(01).
000940*--- HORA NORMALIZADA A HHMMSS -------------------------------------*
000950 01  WE-HORA-GATE.
000960     02  WS-HORA-GATE            PIC X(06)  VALUE SPACES.
000965     02  FILLER                  PIC X(01)  VALUE SPACES.
000970*---------------*
000980 LINKAGE SECTION.
000990*---------------*
001000     COPY EDIWMOV  REPLACING  REG-EDIMOV  BY  LK-REG-EDIMOV.
001010 01  LK-NOMBRE-ARCHIVO           PIC X(60).
001020*------------------------------------------------------------*
001030 PROCEDURE DIVISION USING LK-REG-EDIMOV
001040                           LK-NOMBRE-ARCHIVO.
001050*------------------------------------------------------------*
001060     PERFORM  0100-INICIAR-RUTINA.
001070     PERFORM  0200-LIMPIAR-FECHA  THRU  0200-LIMPIAR-FECHA-EXIT.
001080     PERFORM  0300-LIMPIAR-HORA   THRU  0300-LIMPIAR-HORA-EXIT.
001090     PERFORM  0400-NORMALIZAR-FECHA.
001100     PERFORM  0500-NORMALIZAR-HORA.
001110     PERFORM  0600-ARMAR-NOMBRE.
001120     GOBACK.
001130*----------------*
001140 0100-INICIAR-RUTINA.
001150*----------------*
001160     MOVE  SPACES                TO LK-NOMBRE-ARCHIVO.
001170     MOVE  SPACES                TO WS-FECHA-CRUDA WS-HORA-CRUDA.
001180     MOVE  SPACES                TO WS-FECHA-LIMPIA WS-HORA-LIMPIA.
001190     MOVE  SPACES                TO WS-FECHA-GATE WS-HORA-GATE.
001200     MOVE  ZEROS                 TO WS-LARGO-FECHA WS-LARGO-HORA.
001210     MOVE  MOV-FECHA-OPERACION   TO WS-FECHA-CRUDA.
001220     MOVE  MOV-HORA-OPERACION    TO WS-HORA-CRUDA.
001230*--- SENDER DEL NOMBRE: SENDER, SI NO COMPANY-CODE ---------------*
001240     IF MOV-SENDER NOT = SPACES
001250        MOVE MOV-SENDER          TO WS-SENDER-ARCHIVO
001260     ELSE
001270        MOVE MOV-CODIGO-EMPRESA  TO WS-SENDER-ARCHIVO
001280     END-IF.
001290*--------------------*
001300 0200-LIMPIAR-FECHA.
001310*--------------------*
001320*--- SE QUITAN GUIONES Y BLANCOS, SE CUENTAN LOS DIGITOS ---------*
001330     PERFORM  0210-LIMPIAR-CARACTER-FECHA
001340              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-MAX-DIG-FECHA.
001350     GO TO 0200-LIMPIAR-FECHA-EXIT.
001360*------------------------*
001370 0200-LIMPIAR-FECHA-EXIT.
001380*------------------------*
001390     EXIT.
001400*----------------------------*
001410 0210-LIMPIAR-CARACTER-FECHA.
001420*----------------------------*
001430     IF WS-FECHA-CAR (WS-SUB) NOT = '-' AND
001440        WS-FECHA-CAR (WS-SUB) NOT = SPACE
001450        ADD  1                      TO WS-LARGO-FECHA
001460        MOVE WS-FECHA-CAR (WS-SUB)  TO WS-FECHA-LIMPIA
001470                                        (WS-LARGO-FECHA:1)
001480     END-IF.
001490*-------------------*
001500 0300-LIMPIAR-HORA.
001510*-------------------*
001520*--- SE QUITAN DOS PUNTOS Y BLANCOS, SE CUENTAN LOS DIGITOS -------*
001530     PERFORM  0310-LIMPIAR-CARACTER-HORA
001540              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-MAX-DIG-HORA.
001550     GO TO 0300-LIMPIAR-HORA-EXIT.
001560*-----------------------*
001570 0300-LIMPIAR-HORA-EXIT.
001580*-----------------------*
001590     EXIT.
001600*---------------------------*
001610 0310-LIMPIAR-CARACTER-HORA.
001620*---------------------------*
001630     IF WS-HORA-CAR (WS-SUB) NOT = ':' AND
001640        WS-HORA-CAR (WS-SUB) NOT = SPACE
001650        ADD  1                     TO WS-LARGO-HORA
001660        MOVE WS-HORA-CAR (WS-SUB)  TO WS-HORA-LIMPIA
001670                                       (WS-LARGO-HORA:1)
001680     END-IF.
001690*----------------------*
001700 0400-NORMALIZAR-FECHA.
001710*----------------------*
001720*--- AAAAMMDD: 6 DIGITOS SE PREFIJA CON 20, 8 O MAS SE TOMAN      *
001730*--- LOS PRIMEROS 8, MENOS DE 6 SE RELLENA A IZQUIERDA CON CEROS *
001740     EVALUATE TRUE
001750        WHEN WS-LARGO-FECHA = 6
001760           STRING  '20'                    DELIMITED BY SIZE
001770                   WS-FECHA-LIMPIA (1:6)    DELIMITED BY SIZE
001780                   INTO WS-FECHA-GATE
001790           END-STRING
001800        WHEN WS-LARGO-FECHA >= WS-MAX-DIG-FECHA
001810           MOVE  WS-FECHA-LIMPIA (1:8)      TO WS-FECHA-GATE
001820        WHEN FECHA-AUSENTE
001830           MOVE  ZEROS                      TO WS-FECHA-GATE
001840        WHEN OTHER
001850           MOVE  WS-FECHA-LIMPIA (1:WS-LARGO-FECHA)
001860                                             TO WS-FECHA-GATE-NUM
001870     END-EVALUATE.
001880*---------------------*
001890 0500-NORMALIZAR-HORA.
001900*---------------------*
001910*--- HHMMSS: SI TIENE 6 O MENOS DIGITOS SE LE AGREGA '00' Y SE   *
001920*--- TOMAN LOS PRIMEROS 6, COMPLETANDO A DERECHA CON CEROS       *
001930     IF HORA-AUSENTE
001940        MOVE  ZEROS                         TO WS-HORA-GATE
001950     ELSE
001960        MOVE  SPACES                        TO WS-HORA-TEMP
001970        STRING  WS-HORA-LIMPIA (1:WS-LARGO-HORA)
001980                                             DELIMITED BY SIZE
001990                '000000'                    DELIMITED BY SIZE
002000                INTO WS-HORA-TEMP
002010        END-STRING
002020        MOVE  WS-HORA-TEMP (1:6)             TO WS-HORA-GATE
002030     END-IF.
002040*------------------*
002050 0600-ARMAR-NOMBRE.
002060*------------------*
002070     MOVE  1                     TO WS-PTR-ARCHIVO.
002080     STRING  'CODECO_'                      DELIMITED BY SIZE
002090             WS-SENDER-ARCHIVO               DELIMITED BY SPACE
002100             WS-FECHA-GATE                   DELIMITED BY SIZE
002110             WS-HORA-GATE                    DELIMITED BY SIZE
002120             '_'                             DELIMITED BY SIZE
002130             MOV-NUMERO-CONTENEDOR           DELIMITED BY SPACE
002140             '_'                             DELIMITED BY SIZE
002150             MOV-TIPO-OPERACION              DELIMITED BY SPACE
002160             '.edi'                          DELIMITED BY SIZE
002170             INTO LK-NOMBRE-ARCHIVO
002180             WITH POINTER WS-PTR-ARCHIVO
002190     END-STRING.

