000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** TABLA DE NOMBRES DE CAMPOS OBLIGATORIOS, EN EL  **
000140*OBJET*** ORDEN DEL LAYOUT, PARA ARMAR EL MENSAJE DE      **
000150*OBJET*** RECHAZO "MISSING REQUIRED FIELDS: ..."          **
000160*OBJET*** TABLA NUMERADA DE CAMPOS OBLIGATORIOS, MISMO    **
000170*OBJET*** ESQUEMA DE MENSAJES NUMERADOS USADO EN EL LOTE  **
000180*OBJET*****************************************************
000190*------------------------------------------------------------*
000200*    100  10/02/26 DPL FO9001  VERSION INICIAL                *   FO9001  
000210*------------------------------------------------------------*
000220 01  WT01-TABLA-CAMPOS-OBLIG.
000230     02  FILLER  PIC X(20)  VALUE '01SENDER            '.
000240     02  FILLER  PIC X(20)  VALUE '02RECEIVER          '.
000250     02  FILLER  PIC X(20)  VALUE '03COMPANY-CODE      '.
000260     02  FILLER  PIC X(20)  VALUE '04CUSTOMER          '.
000270     02  FILLER  PIC X(20)  VALUE '05CONTAINER-NUMBER  '.
000280     02  FILLER  PIC X(20)  VALUE '06CONTAINER-SIZE    '.
000290     02  FILLER  PIC X(20)  VALUE '07CONTAINER-TYPE    '.
000300     02  FILLER  PIC X(20)  VALUE '08TRANSPORT-COMPANY '.
000310     02  FILLER  PIC X(20)  VALUE '09VEHICLE-NUMBER    '.
000320     02  FILLER  PIC X(20)  VALUE '10OPERATION-TYPE    '.
000330     02  FILLER  PIC X(20)  VALUE '11OPERATION-DATE    '.
000340     02  FILLER  PIC X(20)  VALUE '12OPERATION-TIME    '.
000350     02  FILLER  PIC X(20)  VALUE '13LOCATION-CODE     '.
000360     02  FILLER  PIC X(20)  VALUE '14LOCATION-DETAILS  '.
000370     02  FILLER  PIC X(20)  VALUE '15OPERATOR-NAME     '.
000380     02  FILLER  PIC X(20)  VALUE '16OPERATOR-ID       '.
000390     02  FILLER  PIC X(20)  VALUE '17YARD-ID           '.
000400 01  FILLER  REDEFINES  WT01-TABLA-CAMPOS-OBLIG.
000410     02  WT01-CAMPO-OBLIG  OCCURS  17  TIMES.
000420         04  WT01-COD-CAMPO      PIC X(02).
000430         04  WT01-NOM-CAMPO      PIC X(18).

