000100*========================================================*
000110*IDAPL*EDI
000120*OBJET*****************************************************
000130*OBJET*** FECHA/HORA DE CORRIDA (CONTROL DE LOTE)         **
000140*OBJET*** LA TOMA EL JCL/OPERADOR Y SE LA PASA AL PROGRAMA**
000150*OBJET*** PARA QUE EL LOTE SEA DETERMINISTICO             **
000160*OBJET*****************************************************
000170*------------------------------------------------------------*
000180*    100  10/02/26 DPL FO9001  VERSION INICIAL                *   FO9001  
000190*------------------------------------------------------------*
000200 01  REG-EDIRUN.
000210     02  RUN-CCYY                 PIC 9(04).
000220     02  RUN-MM                   PIC 9(02).
000230     02  RUN-DD                   PIC 9(02).
000240     02  RUN-HH                   PIC 9(02).
000250     02  RUN-MIN                  PIC 9(02).
000260     02  RUN-SS                   PIC 9(02).
000270     02  FILLER                   PIC X(06).

