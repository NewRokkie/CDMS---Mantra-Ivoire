000100************************************************************************
000110***   * FO9001 10/02/26 DPL RQV ARMADO DE LA TRAMA CODECO D.95B       *
000120***   * FO9003 21/11/95 MQT     REF EQR SOLO PARA CLIENTE ONEY        *
000130************************************************************************
000140*IDAPL*EDI
000150*OBJET*****************************************************************
000160*OBJET*** OPERACION ARMARTRAMACODECO                                 **
000170*OBJET*** RUTINA LINKEADA POR EDIB001: ARMA LOS 15 SEGMENTOS DEL      **
000180*OBJET*** MENSAJE CODECO D.95B DE UN MOVIMIENTO DE PORTON Y LO        **
000190*OBJET*** DEVUELVE EN UNA UNICA LINEA, SEPARADOS POR APOSTROFE        **
000200*OBJET*****************************************************************
000210*=======================*
000220 IDENTIFICATION DIVISION.
000230*=======================*
000240 PROGRAM-ID.    EDIB002.
000250 AUTHOR.        D. PASCUAL LASTRA.
000260 INSTALLATION.  MANTRA DEPOSITO ABIDJAN - BUS DE SERVICIOS EDI.
000270 DATE-WRITTEN.  12/06/95.
000280 DATE-COMPILED.
000290 SECURITY.      CONFIDENCIAL - USO INTERNO MANTRA.
000300*------------------------------------------------------------*
000310*                     H I S T O R I A L                      *
000320*------------------------------------------------------------*
000330*    12/06/95 DPL FO9001  VERSION INICIAL - UNB/UNH/BGM/FTX/   *  FO9001  
000340*             TDT/NAD/EQD/DTM/LOC/CNT/UNT/UNZ                  *
000350*    21/11/95 MQT FO9003  RFF+EQR SOLO CUANDO EL CLIENTE ES    *  FO9003  
000360*             ONEY; RFF+BN CUANDO HAY BOOKING                  *
000370*    14/02/96 MQT FO9003  LOCATION-CODE POR DEFECTO CIABJ Y    *  FO9003  
000380*             RECHAZO DE UUID EN ESE CAMPO                    *
000390*    08/05/97 RQV FO9006  LOCATION-DETAILS FORZADO PARA PIL    *  FO9006  
000400*             Y ONEY (CIABJ31/CIABJ32)                         *
000410*    19/09/98 RQV FO9011  Y2K - ARMADO DE DTM CON CCYY A 4     *  FO9011  
000420*             POSICIONES SEGUN ANCHO DE OPERATION-DATE         *
000430*    09/08/08 RQV FO9018  VER HISTORIAL EN EDIB001             *  FO9018  
000440*    10/02/26 DPL FO9001  SE PASA A RUTINA LINKEADA DESDE EL   *  FO9001  
000450*             LOTE EDIB001 (ANTES ERA PARTE DE LA TRANSACCION ONLINE) *
000460*------------------------------------------------------------*
000470*====================*
000480 ENVIRONMENT DIVISION.
000490*====================*
000500 CONFIGURATION SECTION.
000510*---------------------*
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     UPSI-0 ON STATUS IS UPSI-0-ON
000550         OFF STATUS IS UPSI-0-OFF.
000560*=============*
000570 DATA DIVISION.
000580*=============*
000590 WORKING-STORAGE SECTION.
000600*=======================*
000605*--- CONSTANTES DEL LOTE, LIMITES DE TABLAS Y LAZOS ---------------*
000606 77  WS-MAX-RFF              PIC 9(02)  COMP VALUE 2.
000607 77  WS-MAX-SIZE-CAR         PIC 9(02)  COMP VALUE 4.
000610 01  WE-ESPECIALES.
000620     02  WS-PTR-EDI              PIC 9(04)  COMP VALUE 1.
000630     02  WS-CONT-SEGMENTOS       PIC 9(02)  COMP VALUE 12.
000640     02  WS-LARGO-TAMANO         PIC 9(02)  COMP VALUE ZEROS.
000650     02  WS-CONT-SEGMENTOS-ED    PIC Z9.
000660     02  WS-CONTADOR-SUBCAD      PIC 9(02)  COMP VALUE ZEROS.
000670     02  WS-CONT-RFF-TABLA       PIC 9(02)  COMP VALUE ZEROS.
000680     02  WS-SUB-RFF              PIC 9(02)  COMP VALUE ZEROS.
000690     02  FILLER                  PIC X(01)  VALUE SPACES.
000700*--- INDICADORES, CON VISTA DE TABLA PARA EL DISPLAY DE CONTROL --*
000710 01  WE-INDICADORES.
000720     02  WS-SW-TIPO-ENCONTRADO   PIC X(01)  VALUE 'N'.
000725         88  TIPO-ENCONTRADO         VALUE 'S'.
000730     02  WS-SW-UBICACION-DEFECTO PIC X(01)  VALUE 'N'.
000735         88  UBICACION-ES-DEFECTO    VALUE 'S'.
000740     02  FILLER                  PIC X(01)  VALUE SPACES.
000750 01  FILLER  REDEFINES  WE-INDICADORES.
000760     02  WS-INDICADOR-TABLA  OCCURS  2  TIMES  PIC X(01).
000770     02  FILLER                  PIC X(01).
000780*--- BANDERAS DE LOS RFF EMITIDOS, CON VISTA DE TABLA PARA       *
000790*--- CUADRAR EL CONTADOR DE SEGMENTOS DEL UNT ---------------------*
000800 01  WE-RFF-FLAGS.
000810     02  WS-RFF-BN-PRESENTE      PIC X(01)  VALUE 'N'.
000815         88  RFF-BN-EMITIDO          VALUE 'S'.
000820     02  WS-RFF-EQR-PRESENTE     PIC X(01)  VALUE 'N'.
000825         88  RFF-EQR-EMITIDO         VALUE 'S'.
000830     02  FILLER                  PIC X(01)  VALUE SPACES.
000840 01  FILLER  REDEFINES  WE-RFF-FLAGS.
000850     02  WS-RFF-FLAG-TABLA  OCCURS  2  TIMES  PIC X(01).
000860     02  FILLER                  PIC X(01).
000870*--- VALORES DE CONTROL DERIVADOS DE LA CORRIDA -----------------*
000880 01  WE-CONTROL.
000890     02  WS-MSG-REF              PIC X(11)  VALUE SPACES.
000900     02  WS-SENDER-CODE          PIC X(17)  VALUE SPACES.
000910     02  WS-RECEIVER-CODE        PIC X(17)  VALUE SPACES.
000920     02  WS-CONTROL-REF          PIC X(21)  VALUE SPACES.
000930     02  WS-MSG-DATE             PIC X(06)  VALUE SPACES.
000940     02  WS-MSG-TIME             PIC X(04)  VALUE SPACES.
000950     02  FILLER                  PIC X(01)  VALUE SPACES.
000960*--- VALORES DERIVADOS DEL SEGMENTO EQD --------------------------*
000970 01  WE-EQD.
000980     02  WS-SIZE-TXT             PIC X(04)  VALUE SPACES.
000981*--- VISTA POR CARACTER DE LA TALLA, PARA VALIDAR QUE NO QUEDEN  *
000982*--- BLANCOS INTERCALADOS TRAS QUITAR EL SUFIJO 'ft' -------------*
000983     02  WS-SIZE-TXT-CAR  REDEFINES  WS-SIZE-TXT
000984             OCCURS  4  TIMES                  PIC X(01).
000990     02  WS-TIPO-MAYUS           PIC X(10)  VALUE SPACES.
001000     02  WS-TIPO-CODIGO          PIC X(10)  VALUE SPACES.
001010     02  WS-SIZE-TYPE            PIC X(14)  VALUE SPACES.
001020     02  FILLER                  PIC X(01)  VALUE SPACES.
001030*--- VALORES DERIVADOS DEL SEGMENTO DTM Y LOC --------------------*
001040 01  WE-DTM-LOC.
001050     02  WS-FECHA-HORA-OPER      PIC X(14)  VALUE SPACES.
001060     02  WS-LOCATION-CODE        PIC X(36)  VALUE SPACES.
001070     02  WS-LOCATION-DETAILS     PIC X(17)  VALUE SPACES.
001080     02  WS-CLIENTE-MAYUS        PIC X(17)  VALUE SPACES.
001090     02  WS-RECEPTOR-MAYUS       PIC X(17)  VALUE SPACES.
001100     02  FILLER                  PIC X(01)  VALUE SPACES.
001110*--- TABLA TIPO DE CONTENEDOR -> CODIGO EDIFACT ------------------*
001120     COPY EDIWTYP.
001130*---------------*
001140 LINKAGE SECTION.
001150*---------------*
001160     COPY EDIWMOV  REPLACING  REG-EDIMOV  BY  LK-REG-EDIMOV.
001170     COPY EDIWRUN  REPLACING  REG-EDIRUN  BY  LK-REG-EDIRUN.
001180 01  LK-CONTENIDO-EDI            PIC X(511).
001190*------------------------------------------------------------*
001200 PROCEDURE DIVISION USING LK-REG-EDIMOV
001210                           LK-REG-EDIRUN
001220                           LK-CONTENIDO-EDI.
001230*------------------------------------------------------------*
001240     PERFORM  0100-INICIAR-RUTINA.
001250     PERFORM  0200-CONSTRUIR-UNB.
001260     PERFORM  0300-CONSTRUIR-UNH.
001270     PERFORM  0400-CONSTRUIR-BGM.
001280     PERFORM  0410-CONSTRUIR-FTX.
001290     PERFORM  0420-CONSTRUIR-TDT.
001300     PERFORM  0430-CONSTRUIR-NAD.
001310     PERFORM  0500-CONSTRUIR-EQD.
001320     PERFORM  0600-CONSTRUIR-RFF.
001330     PERFORM  0700-CONSTRUIR-DTM.
001340     PERFORM  0800-CONSTRUIR-LOC.
001350     PERFORM  0900-CONSTRUIR-CNT.
001360     PERFORM  0910-CONSTRUIR-UNT.
001370     PERFORM  0920-CONSTRUIR-UNZ.
001380     GOBACK.
001390*----------------*
001400 0100-INICIAR-RUTINA.
001410*----------------*
001420     MOVE  SPACES                TO LK-CONTENIDO-EDI.
001430     MOVE  1                     TO WS-PTR-EDI.
001440     MOVE  12                    TO WS-CONT-SEGMENTOS.
001450*--- SENDER-CODE: SENDER, SI NO COMPANY-CODE, SI NO 'MANTRA' -----*
001460     IF MOV-SENDER NOT = SPACES
001470        MOVE MOV-SENDER          TO WS-SENDER-CODE
001480     ELSE
001490        IF MOV-CODIGO-EMPRESA NOT = SPACES
001500           MOVE MOV-CODIGO-EMPRESA TO WS-SENDER-CODE
001510        ELSE
001520           MOVE 'MANTRA'         TO WS-SENDER-CODE
001530        END-IF
001540     END-IF.
001550*--- RECEIVER-CODE: RECEIVER, SI NO CUSTOMER, SI NO 'CLIENT' -----*
001560     IF MOV-RECEIVER NOT = SPACES
001570        MOVE MOV-RECEIVER        TO WS-RECEIVER-CODE
001580     ELSE
001590        IF MOV-CLIENTE NOT = SPACES
001600           MOVE MOV-CLIENTE      TO WS-RECEIVER-CODE
001610        ELSE
001620           MOVE 'CLIENT'         TO WS-RECEIVER-CODE
001630        END-IF
001640     END-IF.
001650*--- MESSAGE-REFERENCE = COD + MM + DD + HH + MIN ----------------*
001660     STRING 'COD'                DELIMITED BY SIZE
001670            RUN-MM OF LK-REG-EDIRUN  DELIMITED BY SIZE
001680            RUN-DD OF LK-REG-EDIRUN  DELIMITED BY SIZE
001690            RUN-HH OF LK-REG-EDIRUN  DELIMITED BY SIZE
001700            RUN-MIN OF LK-REG-EDIRUN DELIMITED BY SIZE
001710            INTO WS-MSG-REF
001720     END-STRING.
001730*--- CONTROL-REFERENCE = SENDER-CODE + MM + DD -------------------*
001740     MOVE 1                      TO WS-PTR-EDI.
001750     STRING WS-SENDER-CODE       DELIMITED BY SPACE
001760            RUN-MM OF LK-REG-EDIRUN  DELIMITED BY SIZE
001770            RUN-DD OF LK-REG-EDIRUN  DELIMITED BY SIZE
001780            INTO WS-CONTROL-REF
001790            WITH POINTER WS-PTR-EDI
001800     END-STRING.
001810*--- MSG-DATE = YYMMDD (2 DIGITOS DE ANIO) Y MSG-TIME = HHMM -----*
001820     MOVE RUN-CCYY OF LK-REG-EDIRUN (3:2) TO WS-MSG-DATE (1:2).
001830     MOVE RUN-MM   OF LK-REG-EDIRUN       TO WS-MSG-DATE (3:2).
001840     MOVE RUN-DD   OF LK-REG-EDIRUN       TO WS-MSG-DATE (5:2).
001850     MOVE RUN-HH   OF LK-REG-EDIRUN       TO WS-MSG-TIME (1:2).
001860     MOVE RUN-MIN  OF LK-REG-EDIRUN       TO WS-MSG-TIME (3:2).
001870     MOVE  1                     TO WS-PTR-EDI.
001880*---------------------*
001890 0200-CONSTRUIR-UNB.
001900*---------------------*
001910     STRING 'UNB+UNOA:1+'        DELIMITED BY SIZE
001920            WS-SENDER-CODE       DELIMITED BY SPACE
001930            '+'                 DELIMITED BY SIZE
001940            WS-RECEIVER-CODE     DELIMITED BY SPACE
001950            '+'                 DELIMITED BY SIZE
001960            WS-MSG-DATE          DELIMITED BY SIZE
001970            ':'                 DELIMITED BY SIZE
001980            WS-MSG-TIME          DELIMITED BY SIZE
001990            '+'                 DELIMITED BY SIZE
002000            WS-CONTROL-REF       DELIMITED BY SPACE
002010            ''''                DELIMITED BY SIZE
002020            INTO LK-CONTENIDO-EDI
002030            WITH POINTER WS-PTR-EDI
002040     END-STRING.
002050*---------------------*
002060 0300-CONSTRUIR-UNH.
002070*---------------------*
002080     STRING 'UNH+'               DELIMITED BY SIZE
002090            WS-MSG-REF            DELIMITED BY SIZE
002100            '+CODECO:D:95B:UN:ITG14'''
002110                                  DELIMITED BY SIZE
002120            INTO LK-CONTENIDO-EDI
002130            WITH POINTER WS-PTR-EDI
002140     END-STRING.
002150*---------------------*
002160 0400-CONSTRUIR-BGM.
002170*---------------------*
002180     STRING 'BGM+36+'            DELIMITED BY SIZE
002190            MOV-NUMERO-CONTENEDOR DELIMITED BY SPACE
002200            RUN-MM OF LK-REG-EDIRUN  DELIMITED BY SIZE
002210            RUN-DD OF LK-REG-EDIRUN  DELIMITED BY SIZE
002220            RUN-HH OF LK-REG-EDIRUN  DELIMITED BY SIZE
002230            RUN-MIN OF LK-REG-EDIRUN DELIMITED BY SIZE
002240            '+9'''               DELIMITED BY SIZE
002250            INTO LK-CONTENIDO-EDI
002260            WITH POINTER WS-PTR-EDI
002270     END-STRING.
002280*---------------------*
002290 0410-CONSTRUIR-FTX.
002300*---------------------*
002310     STRING 'FTX+AAI'''          DELIMITED BY SIZE
002320            INTO LK-CONTENIDO-EDI
002330            WITH POINTER WS-PTR-EDI
002340     END-STRING.
002350*---------------------*
002360 0420-CONSTRUIR-TDT.
002370*---------------------*
002380     STRING 'TDT+1++3+31'''      DELIMITED BY SIZE
002390            INTO LK-CONTENIDO-EDI
002400            WITH POINTER WS-PTR-EDI
002410     END-STRING.
002420*---------------------*
002430 0430-CONSTRUIR-NAD.
002440*---------------------*
002450     STRING 'NAD+MS+'            DELIMITED BY SIZE
002460            WS-SENDER-CODE       DELIMITED BY SPACE
002470            ''''                DELIMITED BY SIZE
002480            INTO LK-CONTENIDO-EDI
002490            WITH POINTER WS-PTR-EDI
002500     END-STRING.
002510     STRING 'NAD+CF+'            DELIMITED BY SIZE
002520            WS-RECEIVER-CODE     DELIMITED BY SPACE
002530            ':160:20'''          DELIMITED BY SIZE
002540            INTO LK-CONTENIDO-EDI
002550            WITH POINTER WS-PTR-EDI
002560     END-STRING.
002570*---------------------*
002580 0500-CONSTRUIR-EQD.
002590*---------------------*
002600     PERFORM  0510-ARMAR-SIZE.
002610     PERFORM  0520-BUSCAR-TIPO-EQUIPO.
002620     STRING WS-SIZE-TXT          DELIMITED BY SPACE
002630            WS-TIPO-CODIGO       DELIMITED BY SPACE
002640            INTO WS-SIZE-TYPE
002650     END-STRING.
002660     STRING 'EQD+CN+'            DELIMITED BY SIZE
002670            MOV-NUMERO-CONTENEDOR DELIMITED BY SPACE
002680            '+'                 DELIMITED BY SIZE
002690            WS-SIZE-TYPE         DELIMITED BY SPACE
002700            ':102:5+++4'''       DELIMITED BY SIZE
002710            INTO LK-CONTENIDO-EDI
002720            WITH POINTER WS-PTR-EDI
002730     END-STRING.
002740*--------------*
002750 0510-ARMAR-SIZE.
002760*--------------*
002770*--- LA TALLA PUEDE VENIR CON EL SUFIJO 'ft' (EN MINUSCULA) ------*
002780     MOVE ZEROS                  TO WS-LARGO-TAMANO.
002790     INSPECT MOV-TAMANO-CONTENEDOR
002800             TALLYING WS-LARGO-TAMANO FOR CHARACTERS
002810             BEFORE INITIAL SPACE.
002820     MOVE SPACES                 TO WS-SIZE-TXT.
002830     IF WS-LARGO-TAMANO > 2
002840        AND MOV-TAMANO-CONTENEDOR
002850            (WS-LARGO-TAMANO - 1 : 2) = 'ft'
002860        MOVE MOV-TAMANO-CONTENEDOR
002870             (1 : WS-LARGO-TAMANO - 2)  TO WS-SIZE-TXT
002880     ELSE
002890        MOVE MOV-TAMANO-CONTENEDOR      TO WS-SIZE-TXT
002900     END-IF.
002901*--- VALIDACION: LA TALLA YA RECORTADA NO DEBE TRAER BLANCOS ----*
002902*--- INTERCALADOS (SOLO BLANCOS DE RELLENO A LA DERECHA) ---------*
002903     PERFORM  0515-VALIDAR-CARACTER-SIZE
002904              VARYING WS-CONTADOR-SUBCAD FROM 1 BY 1
002905              UNTIL WS-CONTADOR-SUBCAD > WS-MAX-SIZE-CAR.
002906*--------------------*
002907 0515-VALIDAR-CARACTER-SIZE.
002908*--------------------*
002909     IF WS-SIZE-TXT-CAR (WS-CONTADOR-SUBCAD) = SPACE
002910        AND WS-CONTADOR-SUBCAD < WS-LARGO-TAMANO
002911        DISPLAY 'EDIB002 - ADVERTENCIA: TALLA CON BLANCO '
002912                'INTERCALADO EN ' MOV-NUMERO-CONTENEDOR
002913     END-IF.
002914*--------------------*
002920 0520-BUSCAR-TIPO-EQUIPO.
002930*--------------------*
002940     MOVE MOV-TIPO-CONTENEDOR    TO WS-TIPO-MAYUS.
002950     INSPECT WS-TIPO-MAYUS  CONVERTING
002960             'abcdefghijklmnopqrstuvwxyz'
002970          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002980     MOVE 'N'                    TO WS-SW-TIPO-ENCONTRADO.
002990     SET  W2                     TO 1.
003000     SEARCH  TB-TEQ-ENTRADA
003010        AT END
003020           MOVE WS-TIPO-MAYUS    TO WS-TIPO-CODIGO
003030        WHEN  TB-TEQ-PALABRA (W2) = WS-TIPO-MAYUS
003040           MOVE TB-TEQ-CODIGO (W2) TO WS-TIPO-CODIGO
003050           MOVE 'S'              TO WS-SW-TIPO-ENCONTRADO
003060     END-SEARCH.
003062     IF NOT TIPO-ENCONTRADO
003064        DISPLAY 'EDIB002 - ADVERTENCIA: TIPO DE EQUIPO NO HALLADO '
003066                'EN TABLA, SE ENVIA SIN TRADUCIR ' MOV-NUMERO-CONTENEDOR
003068     END-IF.
003070*---------------------*
003080 0600-CONSTRUIR-RFF.
003090*---------------------*
003100     IF MOV-REFERENCIA-BOOKING NOT = SPACES
003110        STRING 'RFF+BN:'         DELIMITED BY SIZE
003120               MOV-REFERENCIA-BOOKING  DELIMITED BY SPACE
003130               ''''              DELIMITED BY SIZE
003140               INTO LK-CONTENIDO-EDI
003150               WITH POINTER WS-PTR-EDI
003160        END-STRING
003170        ADD  1                   TO WS-CONT-SEGMENTOS
003180        MOVE 'S'                 TO WS-RFF-BN-PRESENTE
003190     END-IF.
003200     MOVE MOV-CLIENTE            TO WS-CLIENTE-MAYUS.
003210     INSPECT WS-CLIENTE-MAYUS  CONVERTING
003220             'abcdefghijklmnopqrstuvwxyz'
003230          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003240     MOVE ZEROS                  TO WS-CONTADOR-SUBCAD.
003250     INSPECT WS-CLIENTE-MAYUS TALLYING WS-CONTADOR-SUBCAD
003260             FOR ALL 'ONEY'.
003270     IF MOV-REFERENCIA-EQUIPO NOT = SPACES
003280        AND WS-CONTADOR-SUBCAD > 0
003290        STRING 'RFF+EQR:'        DELIMITED BY SIZE
003300               MOV-REFERENCIA-EQUIPO  DELIMITED BY SPACE
003310               ''''              DELIMITED BY SIZE
003320               INTO LK-CONTENIDO-EDI
003330               WITH POINTER WS-PTR-EDI
003340        END-STRING
003350        ADD  1                   TO WS-CONT-SEGMENTOS
003360        MOVE 'S'                 TO WS-RFF-EQR-PRESENTE
003370     END-IF.
003380*---------------------*
003390 0700-CONSTRUIR-DTM.
003400*---------------------*
003410     MOVE ZEROS                  TO WS-LARGO-TAMANO.
003420     INSPECT MOV-FECHA-OPERACION
003430             TALLYING WS-LARGO-TAMANO FOR CHARACTERS
003440             BEFORE INITIAL SPACE.
003450     EVALUATE WS-LARGO-TAMANO
003460        WHEN 6
003470           STRING '20'           DELIMITED BY SIZE
003480                  MOV-FECHA-OPERACION (1:6) DELIMITED BY SIZE
003490                  MOV-HORA-OPERACION  DELIMITED BY SPACE
003500                  INTO WS-FECHA-HORA-OPER
003510           END-STRING
003520        WHEN 8
003530           STRING MOV-FECHA-OPERACION (1:8) DELIMITED BY SIZE
003540                  MOV-HORA-OPERACION  DELIMITED BY SPACE
003550                  INTO WS-FECHA-HORA-OPER
003560           END-STRING
003570        WHEN OTHER
003580           STRING RUN-CCYY OF LK-REG-EDIRUN DELIMITED BY SIZE
003590                  RUN-MM   OF LK-REG-EDIRUN DELIMITED BY SIZE
003600                  RUN-DD   OF LK-REG-EDIRUN DELIMITED BY SIZE
003610                  RUN-HH   OF LK-REG-EDIRUN DELIMITED BY SIZE
003620                  RUN-MIN  OF LK-REG-EDIRUN DELIMITED BY SIZE
003630                  RUN-SS   OF LK-REG-EDIRUN DELIMITED BY SIZE
003640                  INTO WS-FECHA-HORA-OPER
003650           END-STRING
003660     END-EVALUATE.
003670     STRING 'DTM+203:'           DELIMITED BY SIZE
003680            WS-FECHA-HORA-OPER   DELIMITED BY SPACE
003690            ':203'''             DELIMITED BY SIZE
003700            INTO LK-CONTENIDO-EDI
003710            WITH POINTER WS-PTR-EDI
003720     END-STRING.
003730*---------------------*
003740 0800-CONSTRUIR-LOC.
003750*---------------------*
003760     PERFORM  0810-ARMAR-LOCATION-CODE.
003765     IF UBICACION-ES-DEFECTO
003766        DISPLAY 'EDIB002 - ADVERTENCIA: CODIGO-UBICACION AUSENTE O '
003767                'INVALIDO, SE USA CIABJ POR DEFECTO EN '
003768                MOV-NUMERO-CONTENEDOR
003769     END-IF.
003770     PERFORM  0820-ARMAR-LOCATION-DETAILS.
003780     STRING 'LOC+165+'           DELIMITED BY SIZE
003790            WS-LOCATION-CODE     DELIMITED BY SPACE
003800            ':139:6+'            DELIMITED BY SIZE
003810            WS-LOCATION-DETAILS  DELIMITED BY SPACE
003820            ''''                 DELIMITED BY SIZE
003830            INTO LK-CONTENIDO-EDI
003840            WITH POINTER WS-PTR-EDI
003850     END-STRING.
003860*--------------------------*
003870 0810-ARMAR-LOCATION-CODE.
003880*--------------------------*
003890     MOVE ZEROS                  TO WS-LARGO-TAMANO.
003900     INSPECT MOV-CODIGO-UBICACION
003910             TALLYING WS-LARGO-TAMANO FOR CHARACTERS
003920             BEFORE INITIAL SPACE.
003930     MOVE ZEROS                  TO WS-CONTADOR-SUBCAD.
003940     INSPECT MOV-CODIGO-UBICACION TALLYING WS-CONTADOR-SUBCAD
003950             FOR ALL '-'.
003960     MOVE 'N'                    TO WS-SW-UBICACION-DEFECTO.
003970     IF MOV-CODIGO-UBICACION = SPACES
003980        MOVE 'CIABJ'              TO WS-LOCATION-CODE
003990        MOVE 'S'                  TO WS-SW-UBICACION-DEFECTO
004000     ELSE
004010        IF WS-CONTADOR-SUBCAD > 0  AND  WS-LARGO-TAMANO > 20
004020           MOVE 'CIABJ'           TO WS-LOCATION-CODE
004030           MOVE 'S'               TO WS-SW-UBICACION-DEFECTO
004040        ELSE
004050           MOVE MOV-CODIGO-UBICACION TO WS-LOCATION-CODE
004060        END-IF
004070     END-IF.
004080*-----------------------------*
004090 0820-ARMAR-LOCATION-DETAILS.
004100*-----------------------------*
004110     MOVE MOV-CLIENTE            TO WS-CLIENTE-MAYUS.
004120     INSPECT WS-CLIENTE-MAYUS  CONVERTING
004130             'abcdefghijklmnopqrstuvwxyz'
004140          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004150*--- RECEPTOR-MAYUS SE ARMA A PARTIR DEL RECEIVER-CODE YA --------*
004160*--- RESUELTO (RECEIVER, O CUSTOMER, O 'CLIENT') -----------------*
004170     MOVE WS-RECEIVER-CODE       TO WS-RECEPTOR-MAYUS.
004180     INSPECT WS-RECEPTOR-MAYUS CONVERTING
004190             'abcdefghijklmnopqrstuvwxyz'
004200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004210     IF MOV-DETALLE-UBICACION = SPACES
004220        MOVE 'CIABJ32:STO:ZZZ'    TO WS-LOCATION-DETAILS
004230     ELSE
004240        MOVE MOV-DETALLE-UBICACION TO WS-LOCATION-DETAILS
004250     END-IF.
004260     MOVE ZEROS                  TO WS-CONTADOR-SUBCAD.
004270     INSPECT WS-CLIENTE-MAYUS   TALLYING WS-CONTADOR-SUBCAD
004280             FOR ALL 'PIL'.
004290     INSPECT WS-RECEPTOR-MAYUS  TALLYING WS-CONTADOR-SUBCAD
004300             FOR ALL 'PIL'.
004310     IF WS-CONTADOR-SUBCAD > 0
004320        MOVE 'CIABJ31:STO:ZZZ'    TO WS-LOCATION-DETAILS
004330     ELSE
004340        MOVE ZEROS               TO WS-CONTADOR-SUBCAD
004350        INSPECT WS-CLIENTE-MAYUS  TALLYING WS-CONTADOR-SUBCAD
004360                FOR ALL 'ONEY'
004370        INSPECT WS-RECEPTOR-MAYUS TALLYING WS-CONTADOR-SUBCAD
004380                FOR ALL 'ONEY'
004390        IF WS-CONTADOR-SUBCAD > 0
004400           MOVE 'CIABJ32:STO:ZZZ' TO WS-LOCATION-DETAILS
004410        END-IF
004420     END-IF.
004430*---------------------*
004440 0900-CONSTRUIR-CNT.
004450*---------------------*
004460     STRING 'CNT+16:1'''         DELIMITED BY SIZE
004470            INTO LK-CONTENIDO-EDI
004480            WITH POINTER WS-PTR-EDI
004490     END-STRING.
004500*---------------------*
004510 0910-CONSTRUIR-UNT.
004520*---------------------*
004530*--- CUADRE: CADA RFF EMITIDO DEBE ESTAR REFLEJADO EN EL CONTADOR *
004540*--- DE SEGMENTOS QUE VA EN EL UNT --------------------------------*
004550     MOVE ZEROS                  TO WS-CONT-RFF-TABLA.
004560     PERFORM  0915-CONTAR-RFF-PRESENTE
004570              VARYING WS-SUB-RFF FROM 1 BY 1
004580              UNTIL WS-SUB-RFF > WS-MAX-RFF.
004590     IF WS-CONT-RFF-TABLA NOT = WS-CONT-SEGMENTOS - 12
004600        DISPLAY 'EDIB002 - ADVERTENCIA: RFF PRESENTES NO '
004610                'CUADRAN CONTRA EL CONTADOR DE SEGMENTOS'
004620     END-IF.
004630     MOVE WS-CONT-SEGMENTOS      TO WS-CONT-SEGMENTOS-ED.
004640     STRING 'UNT+'               DELIMITED BY SIZE
004650            WS-CONT-SEGMENTOS-ED DELIMITED BY SIZE
004660            '+'                  DELIMITED BY SIZE
004670            WS-MSG-REF           DELIMITED BY SIZE
004680            ''''                 DELIMITED BY SIZE
004690            INTO LK-CONTENIDO-EDI
004700            WITH POINTER WS-PTR-EDI
004710     END-STRING.
004720*--------------------------*
004730 0915-CONTAR-RFF-PRESENTE.
004740*--------------------------*
004750     IF WS-RFF-FLAG-TABLA (WS-SUB-RFF) = 'S'
004760        ADD  1                   TO WS-CONT-RFF-TABLA
004770     END-IF.
004780*---------------------*
004790 0920-CONSTRUIR-UNZ.
004800*---------------------*
004810     STRING 'UNZ+1+'             DELIMITED BY SIZE
004820            WS-CONTROL-REF       DELIMITED BY SPACE
004830            ''''                 DELIMITED BY SIZE
004840            INTO LK-CONTENIDO-EDI
004850            WITH POINTER WS-PTR-EDI
004860     END-STRING.

